000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     BUDGPLAN.
000030 AUTHOR.         HALVERSEN.
000040 INSTALLATION.   TRUST INVESTMENT SVCS DIV.
000050 DATE-WRITTEN.   01/15/1991.
000060 DATE-COMPILED.
000070 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*    B U D G P L A N   -   DISCRETIONARY SPENDING LEVELLER
000100*----------------------------------------------------------------
000110* THIS PROGRAM ACCEPTS A CLIENT'S YEAR-BY-YEAR PROJECTED INCOME
000120* AND YEAR-BY-YEAR FINANCIAL-GOAL EXPENSE (FROM THE TRUST DEPT'S
000130* YEARS-IN EXTRACT) AND COMPUTES HOW MUCH OF THE SURPLUS CASH
000140* CAN SAFELY BE SPENT AS "DISCRETIONARY" MONEY IN EACH YEAR OF
000150* THE PLANNING HORIZON.  THE GOAL IS TO LEVEL THE DISCRETIONARY
000160* AMOUNT AS EVENLY AS POSSIBLE ACROSS ALL YEARS WHILE NEVER
000170* LETTING A YEAR RUN OUT OF CASH AND NEVER LETTING A YEAR MISS
000180* ITS STATED FINANCIAL GOAL (E.G. A TUITION PAYMENT, A BALLOON
000190* NOTE, A CAPITAL CALL).
000200*
000210* THE ALGORITHM RUNS IN THREE STAGES -
000220*   1) ACCUMULATE CUMULATIVE NET ASSETS YEAR OVER YEAR AND
000230*      REJECT THE PLAN IF ANY YEAR (OTHER THAN YEAR 1) WOULD
000240*      RUN THE ACCOUNT TO ZERO OR BELOW.
000250*   2) SPREAD THE FINAL LEFTOVER BALANCE EVENLY OVER ALL YEARS
000260*      AS A FIRST-CUT DISCRETIONARY FIGURE.
000270*   3) REPEATEDLY CAP ANY YEAR THAT WOULD OVERSPEND ITS OWN NET
000280*      ASSETS, AND CLAW BACK DISCRETIONARY MONEY FROM A SEGMENT
000290*      OF YEARS WHENEVER A FINANCIAL GOAL WOULD OTHERWISE BE
000300*      MISSED, UNTIL ONE FULL PASS CHANGES NOTHING.
000310*
000320* THIS IS A LEDGER-BALANCING TOOL ONLY - IT DOES NOT POST TO THE
000330* CLIENT'S ACCOUNT.  RESULTS ARE WRITTEN TO RESULTS-OUT FOR THE
000340* PLANNING OFFICER TO REVIEW BEFORE ANY DISBURSEMENT IS MADE.
000350*----------------------------------------------------------------
000360*                        CHANGE LOG
000370*----------------------------------------------------------------
000380* DATE      BY   REQUEST#     DESCRIPTION
000390* --------  ---  -----------  ---------------------------------
000400* 01/15/91  RVH  CR91-0142    ORIGINAL PROGRAM WRITTEN.
000410* 03/02/91  RVH  CR91-0142    ADDED NET-ASSET FLOOR CHECK - QA
000420*                             FOUND YEAR 1 WAS BEING CHECKED IN
000430*                             ERROR; SPEC SAYS YEAR 1 IS EXEMPT.
000440* 07/19/91  RVH  CR91-0206    ADDED TRACE DISPLAY OF NET ASSETS
000450*                             ARRAY PER PLANNING OFFICER REQUEST.
000460* 11/04/92  DPK  CR92-0087    CORRECTED EVEN-DIVISION ROUTINE -
000470*                             REMAINDER WAS BEING ADDED BACK IN,
000480*                             SHOULD BE DROPPED (TRUNCATE ONLY).
000490* 05/27/93  DPK  CR93-0311    RAISED YEARS-IN TABLE LIMIT FROM
000500*                             25 TO 50 YEARS FOR TRUST ACCOUNTS.
000510* 02/14/94  MTS  CR94-0055    ADDED GOAL-SEGMENT CLAWBACK PASS -
000520*                             PRIOR VERSION ONLY CAPPED AT NET
000530*                             ASSETS AND DID NOT RECHECK GOALS.
000540* 09/30/94  MTS  CR94-0198    FIXED SEGMENT BOUNDARY TO RESTART
000550*                             AT THE YEAR AFTER THE LAST GOAL
000560*                             YEAR, NOT AT YEAR 1 EVERY TIME.
000570* 06/12/95  RVH  CR95-0033    CONVERGENCE PASS NOW COMPARES THE
000580*                             FULL ARRAY, NOT JUST A CHECKSUM -
000590*                             CHECKSUM MISSED OFFSETTING MOVES.
000600* 08/08/96  CJL  CR96-0271    RENUMBERED PARAGRAPHS TO 3-DIGIT
000610*                             STANDARD PER DEPT CODING CONVENTION.
000620* 04/03/97  CJL  CR97-0119    ADDED RAW-RECORD REDEFINES ON BOTH
000630*                             FILES SO OPERATIONS CAN DUMP A BAD
000640*                             RECORD IN HEX WITHOUT A PATCH.
000650* 12/01/98  DPK  Y2K-98-014   YEAR 2000 REVIEW: YR-YEAR-NUM IS A
000660*                             PLAN-RELATIVE INDEX (1-50), NOT A
000670*                             CALENDAR YEAR - NO WINDOWING NEEDED.
000680*                             WS-RUN-DATE (ACCEPT FROM DATE) IS
000690*                             YY/MM/DD; CONFIRMED FOR DISPLAY-
000700*                             ONLY USE, NOT COMPARED OR STORED.
000710* 01/11/99  DPK  Y2K-98-014   Y2K SIGN-OFF - NO FURTHER CHANGES.
000720* 06/23/00  MTS  CR00-0044    CORRECTED MESSAGE TEXT ON THE
000730*                             LENGTH-MISMATCH VALIDATION TO MATCH
000740*                             THE WORDING THE AUDITORS QUOTE BACK
000750*                             TO US FROM THE ORIGINAL SPEC.
000760* 03/19/02  CJL  CR02-0087    ADDED UPSI-0 RERUN SWITCH FOR OPS -
000770*                             RESERVED, NOT YET WIRED TO LOGIC.
000771* 10/14/03  CJL  CR03-0166    DROPPED FILE STATUS CLAUSES ON BOTH
000772*                             SELECTS - DEPT STANDARD IS TO OMIT
000773*                             THEM UNLESS THE STATUS IS ACTUALLY
000774*                             TESTED, AND THIS PROGRAM NEVER DID.
000775*                             ALSO REWRAPPED SEVERAL LINES THAT
000776*                             HAD DRIFTED PAST COL 72.
000777* 02/09/04  CJL  CR04-0021    FIXED THE LENGTH-MISMATCH MESSAGE
000778*                             LITERAL - A LINE-WRAP HAD SNUCK IN
000779*                             EXTRA BLANKS BETWEEN "NOT" AND
000780*                             "EQUAL." AUDITORS CAUGHT IT WHEN THE
000781*                             DISPLAY DIDN'T MATCH SPEC WORDING.
000782*                             ADDED MISSING JCL JOB-STEP COMMENTS
000783*                             (DEPT STANDARD, OMITTED IN ERROR
000784*                             WHEN THIS PROGRAM WAS FIRST CUT
000785*                             OVER FROM TOPACCTS).
000786* 05/18/04  CJL  CR04-0058    AUDIT FOUND THE UPSI-0 RERUN SWITCH
000787*                             AND THE C01/TOP-OF-FORM ENTRY (SEE
000788*                             CR02-0087) WERE NEVER WIRED TO ANY
000789*                             LOGIC - REMOVED SPECIAL-NAMES AND
000790*                             CONFIGURATION SECTION ENTIRELY.
000791*                             ALSO DROPPED WS-RUN-DATE AND THE
000792*                             110-OBTAIN-RUN-DATE PARAGRAPH - THE
000793*                             RUN DATE WAS NEVER PUT ON ANY TRACE
000794*                             LINE OR REPORT, JUST ACCEPTED AND
000795*                             THROWN AWAY. RESTART/RERUN CONTROL
000796*                             WILL BE ADDED PROPERLY IF OPS EVER
000797*                             ACTUALLY ASKS FOR IT.
000798*----------------------------------------------------------------
000799*
000800 ENVIRONMENT DIVISION.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT YEARS-IN   ASSIGN TO YEARSIN
000900            ORGANIZATION IS LINE SEQUENTIAL.
000920
000930     SELECT RESULTS-OUT ASSIGN TO RESULTSOUT
000940            ORGANIZATION IS LINE SEQUENTIAL.
000941*
000942* BUDGPLANJ
000943* //BUDGPLAN  JOB 1,NOTIFY=&SYSUID
000944* //***************************************************/
000945* //COBRUN  EXEC IGYWCL
000946* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(BUDGPLAN),DISP=SHR
000947* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(BUDGPLAN),DISP=SHR
000948* //***************************************************/
000949* // IF RC = 0 THEN
000950* //***************************************************/
000951* //RUN     EXEC PGM=BUDGPLAN
000952* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
000953* //YEARSIN   DD DSN=TRUST.PLANNING.INPUT(YEARSIN),DISP=SHR
000954* //RESULTSOUT DD DSN=&SYSUID..OUTPUT(BUDGPLAN),DISP=SHR
000955* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
000956* //CEEDUMP   DD DUMMY
000957* //SYSUDUMP  DD DUMMY
000958* //***************************************************/
000959* // ELSE
000960* // ENDIF
000961*
000970 DATA DIVISION.
000980 FILE SECTION.
000990*----------------------------------------------------------------
001000* YEARS-IN - ONE ROW PER PLANNING YEAR, PLAN-RELATIVE ORDER.
001010*----------------------------------------------------------------
001020 FD  YEARS-IN
001030     RECORD CONTAINS 30 CHARACTERS
001040     RECORDING MODE IS F.
001050 01  YEAR-REC-IN.
001060     05  YR-YEAR-NUM         PIC 9(4).
001070     05  YR-INCOME-AMT       PIC S9(7)
001080                             SIGN IS TRAILING SEPARATE CHARACTER.
001090     05  YR-EXPENSE-AMT      PIC S9(7)
001100                             SIGN IS TRAILING SEPARATE CHARACTER.
001110     05  FILLER              PIC X(10).
001120*
001130* RAW VIEW OF THE INCOMING RECORD - OPS USES THIS TO DUMP A
001140* RECORD THAT FAILS THE READ WITHOUT NEEDING A CODE PATCH.
001150 01  YEAR-REC-IN-RAW REDEFINES YEAR-REC-IN.
001160     05  YR-RAW-TEXT         PIC X(30).
001170*
001180*----------------------------------------------------------------
001190* RESULTS-OUT - ONE ROW PER PLANNING YEAR, FINAL PLAN.
001200*----------------------------------------------------------------
001210 FD  RESULTS-OUT
001220     RECORD CONTAINS 40 CHARACTERS
001230     RECORDING MODE IS F.
001240 01  RESULT-REC-OUT.
001250     05  RS-YEAR-NUM         PIC 9(4).
001260     05  RS-NET-ASSET-AMT    PIC S9(8)
001270                             SIGN IS TRAILING SEPARATE CHARACTER.
001280     05  RS-DISCRETIONARY-AMT PIC S9(7)
001290                             SIGN IS TRAILING SEPARATE CHARACTER.
001300     05  FILLER              PIC X(19).
001310*
001320 01  RESULT-REC-OUT-RAW REDEFINES RESULT-REC-OUT.
001330     05  RS-RAW-TEXT         PIC X(40).
001340*
001350 WORKING-STORAGE SECTION.
001360*----------------------------------------------------------------
001370* CONTROL SWITCHES.
001380*----------------------------------------------------------------
001420 01  WS-CONTROL-SWITCHES.
001430     05  WS-EOF-FLAG         PIC X(01) VALUE "N".
001440         88  EOF-YEARS-IN              VALUE "Y".
001450     05  WS-VALID-INPUT-SW   PIC X(01) VALUE "Y".
001460         88  INPUT-IS-VALID            VALUE "Y".
001470         88  INPUT-NOT-VALID           VALUE "N".
001480     05  WS-GOAL-FEASIBLE-SW PIC X(01) VALUE "Y".
001490         88  GOAL-IS-FEASIBLE          VALUE "Y".
001500         88  GOAL-NOT-FEASIBLE         VALUE "N".
001510     05  WS-CONVERGED-SW     PIC X(01) VALUE "N".
001520         88  DISC-CONVERGED            VALUE "Y".
001530     05  WS-GOAL-PASS-BREAK-SW PIC X(01) VALUE "N".
001540         88  GOAL-PASS-DONE            VALUE "Y".
001541     05  FILLER              PIC X(03) VALUE SPACES.
001550*
001650*----------------------------------------------------------------
001660* VALIDATION FAILURE MESSAGES - TABLE PARALLELS TOPACCTS-STYLE
001670* HEADER-LINE REDEFINES SO A NEW MESSAGE IS ADDED IN ONE PLACE.
001680*----------------------------------------------------------------
001690 01  WS-ERROR-MESSAGES.
001700     05  FILLER              PIC X(60)
001710         VALUE "No values given to income.".
001720     05  FILLER              PIC X(60)
001730        VALUE "Length of years in INCOME and EXPENSES not equal.".
001740 01  FILLER REDEFINES WS-ERROR-MESSAGES.
001750     05  WS-ERROR-MSG-TBL    OCCURS 2 TIMES
001760                             PIC X(60).
001770*
001780*----------------------------------------------------------------
001790* CONTROL COUNTERS AND SUBSCRIPTS - ALL BINARY, NO MONEY HERE.
001800*----------------------------------------------------------------
001810 77  WS-MAX-YEARS            PIC 9(4)   COMP VALUE 50.
001820 77  WS-YEAR-COUNT           PIC 9(4)   COMP VALUE ZERO.
001830 77  WS-INCOME-COUNT         PIC 9(4)   COMP VALUE ZERO.
001840 77  WS-EXPENSE-COUNT        PIC 9(4)   COMP VALUE ZERO.
001850 77  WS-SUBSCRIPT-I          PIC 9(4)   COMP VALUE ZERO.
001860 77  WS-SUBSCRIPT-J          PIC 9(4)   COMP VALUE ZERO.
001870 77  WS-SUBSCRIPT-K          PIC 9(4)   COMP VALUE ZERO.
001880 77  WS-SEGMENT-START        PIC 9(4)   COMP VALUE ZERO.
001890 77  WS-SPAN-COUNT           PIC 9(4)   COMP VALUE ZERO.
001900 77  WS-BAD-YEAR             PIC 9(4)   COMP VALUE ZERO.
001910 77  WS-DIV-START            PIC 9(4)   COMP VALUE ZERO.
001920 77  WS-DIV-END              PIC 9(4)   COMP VALUE ZERO.
001930 77  WS-TRACE-PTR            PIC 9(4)   COMP VALUE 1.
001940*
001950*----------------------------------------------------------------
001960* THE YEAR TABLE - LOADED ONCE FROM YEARS-IN, THEN WORKED ON
001970* REPEATEDLY BY THE LEVELLING PASSES BELOW.  ALL DOLLAR FIELDS
001980* ARE ZONED DISPLAY - THIS SHOP DOES NOT PACK MONEY FIELDS.
001990*----------------------------------------------------------------
002000 01  WS-YEAR-TBL.
002010     05  WS-YEAR-ROW         OCCURS 50 TIMES.
002020         10  WS-YEAR-NUM         PIC 9(4).
002030         10  WS-INCOME-AMT       PIC S9(7).
002040         10  WS-EXPENSE-AMT      PIC S9(7).
002050         10  WS-NET-ASSET-AMT    PIC S9(8).
002060         10  WS-DISC-AMT         PIC S9(7).
002070         10  WS-DISC-SNAPSHOT    PIC S9(7).
002071         10  FILLER              PIC X(05).
002080*
002090*----------------------------------------------------------------
002100* WORKING TOTALS USED BY THE LEVELLING PASSES.
002110*----------------------------------------------------------------
002120 01  WS-BUDGET-TOTALS.
002130     05  WS-FINAL-AMOUNT     PIC S9(8) VALUE ZERO.
002140     05  WS-QUOTIENT         PIC S9(8) VALUE ZERO.
002150     05  WS-DIV-AMOUNT       PIC S9(8) VALUE ZERO.
002160     05  WS-DISC-SUM         PIC S9(8) VALUE ZERO.
002170     05  WS-TOTAL-SAVED      PIC S9(8) VALUE ZERO.
002180     05  WS-SHORTFALL        PIC S9(8) VALUE ZERO.
002190     05  WS-DIV-MODE         PIC X(01) VALUE SPACE.
002200         88  WS-DIV-MODE-ASSIGN         VALUE "A".
002210         88  WS-DIV-MODE-SUBTRACT       VALUE "S".
002215     05  FILLER              PIC X(04) VALUE SPACES.
002220*
002230*----------------------------------------------------------------
002240* NET-ASSET TRACE LINE - REPRODUCES THE DIAGNOSTIC NET-ASSETS
002250* LISTING THE PLANNING OFFICER ASKED FOR - RVH 07/91.
002260*----------------------------------------------------------------
002270 01  WS-TRACE-LINE               PIC X(300) VALUE SPACES.
002280 01  WS-TRACE-AMT                PIC S9(8)
002290                       SIGN IS LEADING SEPARATE CHARACTER.
002300*
002310****************************************************************
002320*                       PROCEDURE DIVISION                     *
002330****************************************************************
002340 PROCEDURE DIVISION.
002350 100-PRIMARY.
002360     PERFORM 105-OPEN-FILES        THRU 105-EXIT
002380     PERFORM 200-LOAD-YEAR-TABLE   THRU 200-EXIT
002390     PERFORM 300-VALIDATE-INPUT    THRU 300-EXIT
002400     IF INPUT-IS-VALID
002410        PERFORM 400-ACCUM-NET-ASSETS THRU 400-EXIT
002420        IF GOAL-IS-FEASIBLE
002430           PERFORM 500-INIT-DISCRETIONARY THRU 500-EXIT
002440           PERFORM 600-REFINE-DISCRETIONARY THRU 600-EXIT
002450              UNTIL DISC-CONVERGED
002460           PERFORM 700-WRITE-RESULTS-FILE THRU 700-EXIT
002470        END-IF
002480     END-IF
002490     PERFORM 800-CLOSE-FILES       THRU 800-EXIT
002500     STOP RUN.
002510*
002520*----------------------------------------------------------------
002530* OPEN / CLOSE.
002540*----------------------------------------------------------------
002550 105-OPEN-FILES.
002560     OPEN INPUT  YEARS-IN
002570     OPEN OUTPUT RESULTS-OUT.
002580 105-EXIT.  EXIT.
002590*
002600 800-CLOSE-FILES.
002610     CLOSE YEARS-IN
002620     CLOSE RESULTS-OUT.
002630 800-EXIT.  EXIT.
002640*
002730*----------------------------------------------------------------
002740* STEP 1 (READ) - LOAD ALL YEARS INTO THE WORKING-STORAGE TABLE.
002750* THE ALGORITHM BELOW NEEDS REPEATED RANDOM-ACCESS PASSES OVER
002760* EVERY YEAR, NOT A SINGLE FORWARD PASS, SO THE WHOLE FILE IS
002770* READ ONCE UP FRONT.
002780*----------------------------------------------------------------
002790 200-LOAD-YEAR-TABLE.
002800     MOVE ZERO TO WS-YEAR-COUNT
002810     PERFORM 210-READ-ONE-YEAR   THRU 210-EXIT
002820     PERFORM 220-STORE-ONE-YEAR  THRU 220-EXIT
002830        UNTIL EOF-YEARS-IN.
002840 200-EXIT.  EXIT.
002850*
002860 210-READ-ONE-YEAR.
002870     READ YEARS-IN
002880        AT END
002890           MOVE "Y" TO WS-EOF-FLAG
002900     END-READ.
002910 210-EXIT.  EXIT.
002920*
002930 220-STORE-ONE-YEAR.
002940     IF WS-YEAR-COUNT IS LESS THAN WS-MAX-YEARS
002950        ADD 1 TO WS-YEAR-COUNT
002960        MOVE YR-YEAR-NUM     TO WS-YEAR-NUM    (WS-YEAR-COUNT)
002970        MOVE YR-INCOME-AMT   TO WS-INCOME-AMT  (WS-YEAR-COUNT)
002980        MOVE YR-EXPENSE-AMT  TO WS-EXPENSE-AMT (WS-YEAR-COUNT)
002990     ELSE
003000        DISPLAY "BUDGPLAN - YEARS-IN EXCEEDS " WS-MAX-YEARS
003010                " YEARS - EXTRA RECORD IGNORED."
003020     END-IF
003030     PERFORM 210-READ-ONE-YEAR THRU 210-EXIT.
003040 220-EXIT.  EXIT.
003050*
003060*----------------------------------------------------------------
003070* STEP 2 (VALIDATE) - RULE 1: REJECT ON ZERO YEARS OR ON A
003080* LENGTH MISMATCH BETWEEN THE INCOME AND EXPENSE SIDES OF THE
003090* PLAN.  BECAUSE YEARS-IN CARRIES BOTH FIGURES ON ONE RECORD
003100* THE TWO COUNTS ARE ALWAYS BUILT EQUAL BY 220-STORE-ONE-YEAR,
003110* BUT THE CHECK IS KEPT AS A SEPARATE STEP TO MATCH THE ORIGINAL
003120* TWO-ARRAY VALIDATION IN CASE A FUTURE FORMAT CHANGE SPLITS
003130* THE FILE - SEE CR91-0142.  NEGATIVE INCOME/EXPENSE VALUES ARE
003140* NOT REJECTED HERE - THEY ARE ONLY CAUGHT INDIRECTLY BY THE
003150* NET-ASSET FLOOR CHECK IN 400-ACCUM-NET-ASSETS IF THEY DRIVE A
003160* YEAR TO ZERO OR BELOW.  DO NOT ADD A NEGATIVE-VALUE CHECK HERE.
003170*----------------------------------------------------------------
003180 300-VALIDATE-INPUT.
003190     MOVE "Y" TO WS-VALID-INPUT-SW
003200     MOVE WS-YEAR-COUNT TO WS-INCOME-COUNT
003210     MOVE WS-YEAR-COUNT TO WS-EXPENSE-COUNT
003220     IF WS-YEAR-COUNT IS EQUAL TO ZERO
003230        MOVE "N" TO WS-VALID-INPUT-SW
003240        DISPLAY WS-ERROR-MSG-TBL (1)
003250     ELSE
003260        IF WS-INCOME-COUNT IS NOT EQUAL TO WS-EXPENSE-COUNT
003270           MOVE "N" TO WS-VALID-INPUT-SW
003280           DISPLAY WS-ERROR-MSG-TBL (2)
003290        END-IF
003300     END-IF.
003310 300-EXIT.  EXIT.
003320*
003330*----------------------------------------------------------------
003340* STEP 3 / RULE 2 - NET-ASSET ACCUMULATION AND FLOOR CHECK.
003350* YEAR 1 IS NEVER CHECKED FOR <= 0 - ONLY YEARS 2..N ARE, AS IN
003360* THE ORIGINAL ALGORITHM.  ONCE A YEAR FAILS THE FLOOR CHECK THE
003370* REMAINING YEARS ARE NOT ACCUMULATED AND NO RESULT IS PRODUCED.
003380*----------------------------------------------------------------
003390 400-ACCUM-NET-ASSETS.
003400     MOVE "Y" TO WS-GOAL-FEASIBLE-SW
003410     COMPUTE WS-NET-ASSET-AMT (1) =
003420             WS-INCOME-AMT (1) - WS-EXPENSE-AMT (1)
003430     PERFORM 410-ACCUM-ONE-YEAR THRU 410-EXIT
003440        VARYING WS-SUBSCRIPT-I FROM 2 BY 1
003450           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT
003460              OR GOAL-NOT-FEASIBLE
003470     PERFORM 450-TRACE-NET-ASSETS THRU 450-EXIT.
003480 400-EXIT.  EXIT.
003490*
003500 410-ACCUM-ONE-YEAR.
003510     COMPUTE WS-NET-ASSET-AMT (WS-SUBSCRIPT-I) =
003520             WS-NET-ASSET-AMT (WS-SUBSCRIPT-I - 1)
003530           + WS-INCOME-AMT    (WS-SUBSCRIPT-I)
003540           - WS-EXPENSE-AMT   (WS-SUBSCRIPT-I)
003550     IF WS-NET-ASSET-AMT (WS-SUBSCRIPT-I) NOT GREATER THAN ZERO
003560        MOVE "N" TO WS-GOAL-FEASIBLE-SW
003570        MOVE WS-SUBSCRIPT-I TO WS-BAD-YEAR
003580        DISPLAY "Unable to make financial goal in year "
003590                WS-BAD-YEAR "."
003600     END-IF.
003610 410-EXIT.  EXIT.
003620*
003630*----------------------------------------------------------------
003640* TRACE - DISPLAYED RIGHT AFTER ACCUMULATION, AND AGAIN EVERY
003650* TIME A YEAR'S DISCRETIONARY SPENDING IS CAPPED IN 620.  THIS
003660* IS DIAGNOSTIC OUTPUT ONLY - NOT A PRINTED REPORT.  RVH 07/91.
003670*----------------------------------------------------------------
003680 450-TRACE-NET-ASSETS.
003690     MOVE SPACES TO WS-TRACE-LINE
003700     MOVE 1 TO WS-TRACE-PTR
003710     STRING "NET ASSETS: [" DELIMITED BY SIZE
003720            INTO WS-TRACE-LINE
003730            WITH POINTER WS-TRACE-PTR
003740     PERFORM 455-TRACE-ONE-YEAR THRU 455-EXIT
003750        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
003760           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT
003770     STRING "]" DELIMITED BY SIZE
003780            INTO WS-TRACE-LINE
003790            WITH POINTER WS-TRACE-PTR
003800     SUBTRACT 1 FROM WS-TRACE-PTR
003801     DISPLAY WS-TRACE-LINE (1:WS-TRACE-PTR).
003810 450-EXIT.  EXIT.
003820*
003830 455-TRACE-ONE-YEAR.
003840     MOVE WS-NET-ASSET-AMT (WS-SUBSCRIPT-I) TO WS-TRACE-AMT
003850     IF WS-SUBSCRIPT-I IS EQUAL TO 1
003860        STRING WS-TRACE-AMT DELIMITED BY SIZE
003870               INTO WS-TRACE-LINE
003880               WITH POINTER WS-TRACE-PTR
003890     ELSE
003900        STRING ", " DELIMITED BY SIZE
003910               WS-TRACE-AMT DELIMITED BY SIZE
003920               INTO WS-TRACE-LINE
003930               WITH POINTER WS-TRACE-PTR
003940     END-IF.
003950 455-EXIT.  EXIT.
003960*
003970*----------------------------------------------------------------
003980* STEP 4 - INITIAL EVEN DIVISION OF THE FINAL LEFTOVER BALANCE
003990* ACROSS ALL YEARS.  finalAmount = netAssets[N].
004000*----------------------------------------------------------------
004010 500-INIT-DISCRETIONARY.
004020     MOVE WS-NET-ASSET-AMT (WS-YEAR-COUNT) TO WS-FINAL-AMOUNT
004030     MOVE WS-FINAL-AMOUNT TO WS-DIV-AMOUNT
004040     MOVE 1              TO WS-DIV-START
004050     MOVE WS-YEAR-COUNT  TO WS-DIV-END
004060     MOVE "A"            TO WS-DIV-MODE
004070     PERFORM 900-DIVIDE-EVENLY THRU 900-EXIT.
004080 500-EXIT.  EXIT.
004090*
004100*----------------------------------------------------------------
004110* STEP 5 - ITERATIVE REFINEMENT.  ONE CALL TO THIS PARAGRAPH IS
004120* ONE PASS: SNAPSHOT, CAP PASS, GOAL PASS, THEN COMPARE.  100-
004130* PRIMARY KEEPS CALLING THIS UNTIL DISC-CONVERGED IS SET.
004140*----------------------------------------------------------------
004150 600-REFINE-DISCRETIONARY.
004160     PERFORM 610-SNAPSHOT-DISC THRU 610-EXIT
004170     PERFORM 620-RECALC-CAP-PASS THRU 620-EXIT
004180        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004190           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT
004200     MOVE "N" TO WS-GOAL-PASS-BREAK-SW
004210     MOVE 1   TO WS-SEGMENT-START
004220     PERFORM 650-RECALC-GOAL-PASS THRU 650-EXIT
004230        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004240           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT
004250              OR GOAL-PASS-DONE
004260     PERFORM 690-COMPARE-SNAPSHOT THRU 690-EXIT.
004270 600-EXIT.  EXIT.
004280*
004290 610-SNAPSHOT-DISC.
004300     PERFORM 615-SNAPSHOT-ONE-YEAR THRU 615-EXIT
004310        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004320           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT.
004330 610-EXIT.  EXIT.
004340*
004350 615-SNAPSHOT-ONE-YEAR.
004360     MOVE WS-DISC-AMT (WS-SUBSCRIPT-I)
004370       TO WS-DISC-SNAPSHOT (WS-SUBSCRIPT-I).
004380 615-EXIT.  EXIT.
004390*
004400*----------------------------------------------------------------
004410* RULE 4 - CAP-AT-NET-ASSETS.  IF A YEAR'S DISCRETIONARY AMOUNT
004420* WOULD EXCEED ITS OWN CUMULATIVE NET ASSETS, CAP IT THERE AND
004430* RE-SPREAD THE LEFTOVER EVENLY OVER THE STRICTLY LATER YEARS.
004440* THIS PASS DOES NOT BREAK - EVERY YEAR IS CHECKED IN ORDER.
004450*----------------------------------------------------------------
004460 620-RECALC-CAP-PASS.
004470     IF WS-DISC-AMT (WS-SUBSCRIPT-I) IS GREATER THAN
004480        WS-NET-ASSET-AMT (WS-SUBSCRIPT-I)
004490        MOVE WS-NET-ASSET-AMT (WS-SUBSCRIPT-I)
004500          TO WS-DISC-AMT (WS-SUBSCRIPT-I)
004510        PERFORM 630-SUM-DISC-THRU THRU 630-EXIT
004520        SUBTRACT WS-DISC-SUM FROM WS-FINAL-AMOUNT
004530           GIVING WS-DIV-AMOUNT
004540        COMPUTE WS-DIV-START = WS-SUBSCRIPT-I + 1
004550        MOVE WS-YEAR-COUNT TO WS-DIV-END
004560        MOVE "A"           TO WS-DIV-MODE
004570        PERFORM 900-DIVIDE-EVENLY THRU 900-EXIT
004580        PERFORM 450-TRACE-NET-ASSETS THRU 450-EXIT
004590     END-IF.
004600 620-EXIT.  EXIT.
004610*
004620*----------------------------------------------------------------
004630* SUM DISCRETIONARY SPENDING FOR YEARS 1..WS-SUBSCRIPT-I.
004640* SHARED BY THE CAP PASS AND THE GOAL PASS BELOW.
004650*----------------------------------------------------------------
004660 630-SUM-DISC-THRU.
004670     MOVE ZERO TO WS-DISC-SUM
004680     PERFORM 635-ADD-DISC-YEAR THRU 635-EXIT
004690        VARYING WS-SUBSCRIPT-J FROM 1 BY 1
004700           UNTIL WS-SUBSCRIPT-J IS GREATER THAN WS-SUBSCRIPT-I.
004710 630-EXIT.  EXIT.
004720*
004730 635-ADD-DISC-YEAR.
004740     ADD WS-DISC-AMT (WS-SUBSCRIPT-J) TO WS-DISC-SUM.
004750 635-EXIT.  EXIT.
004760*
004770*----------------------------------------------------------------
004780* RULE 5 - MEET-FINANCIAL-GOAL.  FOR EACH YEAR WITH A NONZERO
004790* EXPENSE, CONFIRM CUMULATIVE (INCOME - DISCRETIONARY) THROUGH
004800* THAT YEAR STILL COVERS THE EXPENSE.  IF NOT, CLAW BACK THE
004810* SHORTFALL EVENLY OVER THE CURRENT GOAL-SEGMENT (FROM THE YEAR
004820* AFTER THE LAST GOAL YEAR, OR YEAR 1, THROUGH THIS YEAR), THEN
004830* RE-SPREAD WHAT IS LEFT OF finalAmount OVER THE REMAINING LATER
004840* YEARS, AND STOP THIS PASS - SEE CR94-0055 / CR94-0198.
004850*----------------------------------------------------------------
004860 650-RECALC-GOAL-PASS.
004870     IF WS-EXPENSE-AMT (WS-SUBSCRIPT-I) IS NOT EQUAL TO ZERO
004880        PERFORM 660-CALC-TOTAL-SAVED THRU 660-EXIT
004890        IF WS-TOTAL-SAVED IS LESS THAN
004891           WS-EXPENSE-AMT (WS-SUBSCRIPT-I)
004900           COMPUTE WS-SHORTFALL =
004910                WS-EXPENSE-AMT (WS-SUBSCRIPT-I) - WS-TOTAL-SAVED
004920           MOVE WS-SEGMENT-START  TO WS-DIV-START
004930           MOVE WS-SUBSCRIPT-I    TO WS-DIV-END
004940           MOVE WS-SHORTFALL      TO WS-DIV-AMOUNT
004950           MOVE "S"               TO WS-DIV-MODE
004960           PERFORM 900-DIVIDE-EVENLY THRU 900-EXIT
004970           PERFORM 630-SUM-DISC-THRU THRU 630-EXIT
004980           SUBTRACT WS-DISC-SUM FROM WS-FINAL-AMOUNT
004990              GIVING WS-DIV-AMOUNT
005000           COMPUTE WS-DIV-START = WS-SUBSCRIPT-I + 1
005010           MOVE WS-YEAR-COUNT     TO WS-DIV-END
005020           MOVE "A"               TO WS-DIV-MODE
005030           PERFORM 900-DIVIDE-EVENLY THRU 900-EXIT
005040           MOVE "Y" TO WS-GOAL-PASS-BREAK-SW
005050        ELSE
005060           COMPUTE WS-SEGMENT-START = WS-SUBSCRIPT-I + 1
005070        END-IF
005080     END-IF.
005090 650-EXIT.  EXIT.
005100*
005110*----------------------------------------------------------------
005120* CUMULATIVE (INCOME - DISCRETIONARY) THROUGH WS-SUBSCRIPT-I.
005130*----------------------------------------------------------------
005140 660-CALC-TOTAL-SAVED.
005150     MOVE ZERO TO WS-TOTAL-SAVED
005160     PERFORM 665-ADD-SAVED-YEAR THRU 665-EXIT
005170        VARYING WS-SUBSCRIPT-J FROM 1 BY 1
005180           UNTIL WS-SUBSCRIPT-J IS GREATER THAN WS-SUBSCRIPT-I.
005190 660-EXIT.  EXIT.
005200*
005210 665-ADD-SAVED-YEAR.
005220     ADD      WS-INCOME-AMT (WS-SUBSCRIPT-J) TO WS-TOTAL-SAVED
005230     SUBTRACT WS-DISC-AMT  (WS-SUBSCRIPT-J) FROM WS-TOTAL-SAVED.
005240 665-EXIT.  EXIT.
005250*
005260*----------------------------------------------------------------
005270* RULE 6 - CONVERGENCE.  IF THIS PASS LEFT THE DISCRETIONARY
005280* ARRAY IDENTICAL TO THE SNAPSHOT TAKEN AT THE TOP OF 600, THE
005290* PLAN HAS STABILIZED.  NO ITERATION CAP - SEE CR95-0033.
005300*----------------------------------------------------------------
005310 690-COMPARE-SNAPSHOT.
005320     MOVE "Y" TO WS-CONVERGED-SW
005330     PERFORM 695-COMPARE-ONE-YEAR THRU 695-EXIT
005340        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
005350           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT.
005360 690-EXIT.  EXIT.
005370*
005380 695-COMPARE-ONE-YEAR.
005390     IF WS-DISC-AMT (WS-SUBSCRIPT-I) IS NOT EQUAL TO
005400        WS-DISC-SNAPSHOT (WS-SUBSCRIPT-I)
005410        MOVE "N" TO WS-CONVERGED-SW
005420     END-IF.
005430 695-EXIT.  EXIT.
005440*
005450*----------------------------------------------------------------
005460* RULE 3 - EVEN DIVISION.  GIVEN WS-DIV-AMOUNT SPREAD OVER
005470* WS-DIV-START..WS-DIV-END, USE STRAIGHT TRUNCATING INTEGER
005480* DIVISION (NO ROUNDED) - EVERY YEAR IN THE SPAN GETS THE SAME
005490* QUOTIENT AND THE REMAINDER IS DROPPED.  A ZERO-LENGTH SPAN
005500* (START IS GREATER THAN END) DOES NOTHING - DPK 11/92 FIXED
005510* THE REMAINDER BUG HERE, DO NOT "IMPROVE" THIS WITH ROUNDED.
005520*----------------------------------------------------------------
005530 900-DIVIDE-EVENLY.
005540     IF WS-DIV-START IS GREATER THAN WS-DIV-END
005550        CONTINUE
005560     ELSE
005570        COMPUTE WS-SPAN-COUNT = WS-DIV-END - WS-DIV-START + 1
005580        DIVIDE WS-DIV-AMOUNT BY WS-SPAN-COUNT
005590           GIVING WS-QUOTIENT
005600        PERFORM 910-APPLY-QUOTIENT THRU 910-EXIT
005610           VARYING WS-SUBSCRIPT-K FROM WS-DIV-START BY 1
005620              UNTIL WS-SUBSCRIPT-K IS GREATER THAN WS-DIV-END
005630     END-IF.
005640 900-EXIT.  EXIT.
005650*
005660 910-APPLY-QUOTIENT.
005670     IF WS-DIV-MODE-ASSIGN
005680        MOVE WS-QUOTIENT TO WS-DISC-AMT (WS-SUBSCRIPT-K)
005690     ELSE
005700        SUBTRACT WS-QUOTIENT FROM WS-DISC-AMT (WS-SUBSCRIPT-K)
005710     END-IF.
005720 910-EXIT.  EXIT.
005730*
005740*----------------------------------------------------------------
005750* STEP 6 (WRITE) - ONE RESULT-RECORD PER YEAR, WRITTEN ONLY
005760* WHEN THE PLAN CONVERGED (I.E. VALIDATION AND THE NET-ASSET
005770* FLOOR CHECK BOTH PASSED).
005780*----------------------------------------------------------------
005790 700-WRITE-RESULTS-FILE.
005800     PERFORM 710-WRITE-ONE-RESULT THRU 710-EXIT
005810        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
005820           UNTIL WS-SUBSCRIPT-I IS GREATER THAN WS-YEAR-COUNT.
005830 700-EXIT.  EXIT.
005840*
005850 710-WRITE-ONE-RESULT.
005860     MOVE SPACES TO RESULT-REC-OUT
005865     MOVE WS-YEAR-NUM        (WS-SUBSCRIPT-I) TO RS-YEAR-NUM
005870     MOVE WS-NET-ASSET-AMT   (WS-SUBSCRIPT-I) TO RS-NET-ASSET-AMT
005880     MOVE WS-DISC-AMT        (WS-SUBSCRIPT-I)
005890       TO RS-DISCRETIONARY-AMT
005910     WRITE RESULT-REC-OUT.
005920 710-EXIT.  EXIT.
